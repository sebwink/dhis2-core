000100 IDENTIFICATION DIVISION.                                               
000200 PROGRAM-ID.    EXPEVAL1.                                               
000300 AUTHOR.        T J KOVACH.                                             
000400 INSTALLATION.  HOME OFFICE - INFORMATION SERVICES DIVISION.            
000500 DATE-WRITTEN.  03/11/88.                                               
000600 DATE-COMPILED.                                                         
000700 SECURITY.      NONE.                                                   
000800*REMARKS. EXPEVAL1 - BATCH DRIVER FOR THE INDICATOR EXPRESSION          
000900*         EVALUATION RUN.  LOADS THE OPERAND-VALUES, CONSTANT-          
001000*         VALUES AND ORGUNITGROUP-COUNTS REFERENCE FILES INTO           
001100*         WORKING TABLES ONE TIME, THEN READS INDICATOR-DEFS IN         
001200*         THE ORDER PRESENTED AND FOR EACH INDICATOR CALLS              
001300*         EXPFML1 TO EVALUATE ITS NUMERATOR AND DENOMINATOR             
001400*         FORMULAS AND WRITES ONE ROW TO INDICATOR-VALUES.              
001500*------------------------PROGRAM PURPOSE-------------------------*      
001600*                                                                 *     
001700*  PROGRAM TITLE: EXPEVAL1                                       *      
001800*  PROGRAM TEXT:  INDICATOR EXPRESSION EVALUATION - BATCH DRIVER  *     
001900*                                                                 *     
002000*--------------------COMPILATION OPTIONS--------------------------*     
002100*  COBOL II                                                       *     
002200*-------------------------------------------------------------------*   
002300*-------------------------------------------------------------------*   
002400* CHANGE LOG                                                        *   
002500*-------------------------------------------------------------------*   
002600* 03/11/88  TJK  T-88301  ORIGINAL PROGRAM.                         *   
002700* 03/11/88  TJK  T-88301  LOAD-TABLE LOGIC FOR OPERAND, CONSTANT    *   
002800*                         AND ORGUNITGROUP REFERENCE FILES.         *   
002900* 04/02/88  TJK  T-88344  ADDED SEQUENTIAL READ LOOP FOR            *   
003000*                         INDICATOR-DEFS AND RUN SUMMARY REPORT.    *   
003100* 06/14/88  RLM  T-88510  CORRECTED ZERO-DENOMINATOR TEST - WAS     *   
003200*                         COMPARING PACKED FIELD TO DISPLAY ZERO.   *   
003300* 11/09/89  TJK  T-89920  ANNUALIZED INDICATORS NOW MULTIPLY THE    *   
003400*                         FACTOR BY 365 AND DIVIDE BY DAYS-IN-      *   
003500*                         PERIOD PER THE CALCULATION STANDARDS      *   
003600*                         MEMO FROM ACTUARIAL.                      *   
003700* 02/27/90  KPL  T-90077  RAISED WT-OPERAND-TABLE OCCURS TO MATCH   *   
003800*                         THE NEW EXPTBLWS RELEASE.                 *   
003900* 08/15/91  RLM  T-91430  SKIP DISPOSITION NOW WRITTEN WHEN EITHER  *   
004000*                         THE NUMERATOR OR THE DENOMINATOR COULD    *   
004100*                         NOT BE FOUND IN THE EXPRESSION TABLE.     *   
004200* 05/03/93  TJK  T-93210  FILE STATUS CHECKS ADDED AFTER EVERY      *   
004300*                         OPEN AND CLOSE - AUDIT FINDING 93-118.    *   
004400* 01/18/95  KPL  T-95044  CLEANED UP THE RUN SUMMARY REPORT SPACING *   
004500*                         TO LINE UP UNDER THE NEW REPORT BANNER.   *   
004600* 09/09/98  RLM  Y2K-0041  YEAR 2000 REVIEW - WS-RUN-DATE RUNS A    *   
004700*                         4-DIGIT CENTURY FROM THE SYSTEM CLOCK.    *   
004800*                         NO 2-DIGIT YEAR FIELDS FOUND IN THIS      *   
004900*                         PROGRAM.  CERTIFIED Y2K READY.            *   
005000* 03/22/99  RLM  Y2K-0041  RETEST AFTER EXPWRK01 CHANGE - NO IMPACT *   
005100*                         TO THIS PROGRAM'S LOGIC.                  *   
005200* 07/11/01  DMS  T-01286  ADDED EXCEPTION COUNTER FOR EXPRESSIONS   *   
005300*                         NOT FOUND SO OPERATIONS CAN TELL SKIPPED  *   
005400*                         FROM MISSING-EXPRESSION ON THE CONSOLE.   *   
005500* 04/30/04  DMS  T-04115  MOVED THE TABLE LOAD LOOPS INTO THEIR OWN *   
005600*                         PARAGRAPHS FOR EASIER UNIT TESTING.       *   
005620* 03/09/09  RLM  T-09226  WS-EXCEPTION-COUNTERS UNGROUPED TO A      *   
005640*                         STANDALONE 77-LEVEL COUNTER/REDEFINE      *   
005660*                         PAIR PER SHOP CONVENTION.                 *   
005670* 03/09/09  RLM  T-09226  WS-RUN-DATE NOW MOVED TO THE REPORT       *   
005680*                         TITLE LINE - SEE P080000.  PREVIOUSLY     *   
005690*                         SET BY P010000 BUT NEVER PRINTED.         *   
005700*-------------------------------------------------------------------*   
005800 ENVIRONMENT DIVISION.                                                  
005900 CONFIGURATION SECTION.                                                 
006000 SOURCE-COMPUTER.        IBM-370.                                       
006100 OBJECT-COMPUTER.        IBM-370.                                       
006200 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.                            
006400 INPUT-OUTPUT SECTION.                                                  
006500 FILE-CONTROL.                                                          
006600     SELECT OPERAND-VALUES       ASSIGN TO OPRNDVL                      
006700         FILE STATUS IS FS-OPRNDVL.                                     
006800     SELECT CONSTANT-VALUES      ASSIGN TO CONSTVL                      
006900         FILE STATUS IS FS-CONSTVL.                                     
007000     SELECT ORGUNITGROUP-COUNTS  ASSIGN TO OUGCNTS                      
007100         FILE STATUS IS FS-OUGCNTS.                                     
007200     SELECT EXPRESSION-DEFS      ASSIGN TO EXPRDEF                      
007300         FILE STATUS IS FS-EXPRDEF.                                     
007400     SELECT INDICATOR-DEFS       ASSIGN TO INDDEFS                      
007500         FILE STATUS IS FS-INDDEFS.                                     
007600     SELECT INDICATOR-VALUES     ASSIGN TO INDVALS                      
007700         FILE STATUS IS FS-INDVALS.                                     
007800     SELECT RUN-SUMMARY-REPORT   ASSIGN TO SUMRPT                       
007900         FILE STATUS IS FS-SUMRPT.                                      
008000 DATA DIVISION.                                                         
008100 FILE SECTION.                                                          
008200 FD  OPERAND-VALUES                                                     
008300     RECORDING MODE IS F                                                
008400     LABEL RECORDS ARE STANDARD.                                        
008500     COPY EXPOPVAL.                                                     
008600 FD  CONSTANT-VALUES                                                    
008700     RECORDING MODE IS F                                                
008800     LABEL RECORDS ARE STANDARD.                                        
008900     COPY EXPCNVAL.                                                     
009000 FD  ORGUNITGROUP-COUNTS                                                
009100     RECORDING MODE IS F                                                
009200     LABEL RECORDS ARE STANDARD.                                        
009300     COPY EXPOUGCT.                                                     
009400 FD  EXPRESSION-DEFS                                                    
009500     RECORDING MODE IS F                                                
009600     LABEL RECORDS ARE STANDARD.                                        
009700     COPY EXPEXDEF.                                                     
009800 FD  INDICATOR-DEFS                                                     
009900     RECORDING MODE IS F                                                
010000     LABEL RECORDS ARE STANDARD.                                        
010100     COPY EXPINDEF.                                                     
010200 FD  INDICATOR-VALUES                                                   
010300     RECORDING MODE IS F                                                
010400     LABEL RECORDS ARE STANDARD.                                        
010500     COPY EXPINDVL.                                                     
010600 FD  RUN-SUMMARY-REPORT                                                 
010700     RECORDING MODE IS F                                                
010800     LABEL RECORDS ARE STANDARD.                                        
010900     01  SUMRPT-LINE             PIC X(132).                            
011000 WORKING-STORAGE SECTION.                                               
011100     COPY EXPWRK01.                                                     
011200     COPY EXPTBLWS.                                                     
011300     COPY EXPRPT01.                                                     
011400     COPY EXPLNK01.                                                     
011500 01  WS-ABEND-MESSAGE.                                                  
011600     05  FILLER                  PIC X(16)                              
011700                                 VALUE 'EXPEVAL1 ABEND -'.              
011800     05  WS-ABEND-FILE-ID        PIC X(08)   VALUE SPACES.              
011900     05  FILLER                  PIC X(14)                              
012000                                 VALUE ' FILE STATUS '.                 
012100     05  WS-ABEND-STATUS         PIC X(02)   VALUE SPACES.              
012200     05  FILLER                  PIC X(52)   VALUE SPACES.              
012300 77  WS-EXPR-NOT-FOUND-CNT   PIC S9(7)   COMP  VALUE +0.                T09226  
012500 77  WS-EXPR-NOT-FOUND-X REDEFINES WS-EXPR-NOT-FOUND-CNT                T09226  
012550                            PIC X(04).                                  
012700 PROCEDURE DIVISION.                                                    
012800 P000000-MAINLINE SECTION.                                              
012900*----------------------------------------------------------------*      
013000*  MAIN CONTROL - OPEN, LOAD TABLES, PROCESS EACH INDICATOR-DEF,  *     
013100*  PRINT THE RUN SUMMARY, CLOSE AND RETURN.                      *      
013200*----------------------------------------------------------------*      
013300     PERFORM P010000-OPEN-FILES THRU P010000-EXIT.                      
013400     PERFORM P020000-LOAD-TABLES THRU P020000-EXIT.                     
013500     PERFORM P030000-READ-INDDEFS THRU P030000-EXIT.                    
013600     PERFORM P040000-PROCESS-INDICATOR THRU P040000-EXIT                
013700         UNTIL EOF-INDDEFS.                                             
013800     PERFORM P080000-PRINT-SUMMARY THRU P080000-EXIT.                   
013900     PERFORM P090000-CLOSE-FILES THRU P090000-EXIT.                     
014000     GOBACK.                                                            
014100 P000000-EXIT.                                                          
014200     EXIT.                                                              
014300*----------------------------------------------------------------*      
014400* 010000 - OPEN ALL FILES AND CHECK EACH FILE STATUS.             *     
014500*----------------------------------------------------------------*      
014600 P010000-OPEN-FILES.                                                    
014650     ACCEPT WS-RUN-DATE-CHARS FROM DATE YYYYMMDD.                       T09226  
014700     OPEN INPUT  OPERAND-VALUES.                                        
014800     IF FS-OPRNDVL NOT = '00'                                           
014900         MOVE 'OPRNDVL ' TO WS-ABEND-FILE-ID                            
015000         MOVE FS-OPRNDVL TO WS-ABEND-STATUS                             
015100         GO TO P099999-ABEND.                                           
015200     OPEN INPUT  CONSTANT-VALUES.                                       
015300     IF FS-CONSTVL NOT = '00'                                           
015400         MOVE 'CONSTVL ' TO WS-ABEND-FILE-ID                            
015500         MOVE FS-CONSTVL TO WS-ABEND-STATUS                             
015600         GO TO P099999-ABEND.                                           
015700     OPEN INPUT  ORGUNITGROUP-COUNTS.                                   
015800     IF FS-OUGCNTS NOT = '00'                                           
015900         MOVE 'OUGCNTS ' TO WS-ABEND-FILE-ID                            
016000         MOVE FS-OUGCNTS TO WS-ABEND-STATUS                             
016100         GO TO P099999-ABEND.                                           
016200     OPEN INPUT  EXPRESSION-DEFS.                                       
016300     IF FS-EXPRDEF NOT = '00'                                           
016400         MOVE 'EXPRDEF ' TO WS-ABEND-FILE-ID                            
016500         MOVE FS-EXPRDEF TO WS-ABEND-STATUS                             
016600         GO TO P099999-ABEND.                                           
016700     OPEN INPUT  INDICATOR-DEFS.                                        
016800     IF FS-INDDEFS NOT = '00'                                           
016900         MOVE 'INDDEFS ' TO WS-ABEND-FILE-ID                            
017000         MOVE FS-INDDEFS TO WS-ABEND-STATUS                             
017100         GO TO P099999-ABEND.                                           
017200     OPEN OUTPUT INDICATOR-VALUES.                                      
017300     IF FS-INDVALS NOT = '00'                                           
017400         MOVE 'INDVALS ' TO WS-ABEND-FILE-ID                            
017500         MOVE FS-INDVALS TO WS-ABEND-STATUS                             
017600         GO TO P099999-ABEND.                                           
017700     OPEN OUTPUT RUN-SUMMARY-REPORT.                                    
017800     IF FS-SUMRPT NOT = '00'                                            
017900         MOVE 'SUMRPT  ' TO WS-ABEND-FILE-ID                            
018000         MOVE FS-SUMRPT TO WS-ABEND-STATUS                              
018100         GO TO P099999-ABEND.                                           
018200 P010000-EXIT.                                                          
018300     EXIT.                                                              
018400*----------------------------------------------------------------*      
018500* 020000 - LOAD THE THREE OPERAND-SIDE REFERENCE FILES INTO      *      
018600* ASCENDING OCCURS TABLES.  EACH SOURCE FILE IS MAINTAINED IN     *     
018700* ASCENDING KEY SEQUENCE BY THE UPSTREAM EXTRACT, SO NO SORT      *     
018800* STEP IS NEEDED BEFORE THE SEARCH ALL LOOKUPS LATER IN THE RUN.  *     
018900*----------------------------------------------------------------*      
019000 P020000-LOAD-TABLES.                                                   
019100     PERFORM P021000-LOAD-OPERANDS THRU P021000-EXIT.                   
019200     PERFORM P022000-LOAD-CONSTANTS THRU P022000-EXIT.                  
019300     PERFORM P023000-LOAD-OUG-COUNTS THRU P023000-EXIT.                 
019400     PERFORM P024000-LOAD-EXPRESSIONS THRU P024000-EXIT.                
019500 P020000-EXIT.                                                          
019600     EXIT.                                                              
019700 P021000-LOAD-OPERANDS.                                                 
019800     READ OPERAND-VALUES                                                
019900         AT END MOVE 'Y' TO WS-EOF-OPRNDVL.                             
020000     PERFORM P021100-LOAD-OPERANDS-LOOP THRU P021100-EXIT               
020100         UNTIL EOF-OPRNDVL.                                             
020200 P021000-EXIT.                                                          
020300     EXIT.                                                              
020400 P021100-LOAD-OPERANDS-LOOP.                                            
020500     ADD 1 TO WT-OPT-MAX-NDX.                                           
020600     SET WT-OPT-NDX TO WT-OPT-MAX-NDX.                                  
020700     MOVE OPV-ITEM-ID        TO WT-OPT-ITEM-ID(WT-OPT-NDX).             
020800     MOVE OPV-ITEM-VALUE     TO WT-OPT-ITEM-VALUE(WT-OPT-NDX).          
020900     MOVE OPV-VALUE-PRESENT  TO WT-OPT-VALUE-PRESENT(WT-OPT-NDX).       
021000     READ OPERAND-VALUES                                                
021100         AT END MOVE 'Y' TO WS-EOF-OPRNDVL.                             
021200 P021100-EXIT.                                                          
021300     EXIT.                                                              
021400 P022000-LOAD-CONSTANTS.                                                
021500     READ CONSTANT-VALUES                                               
021600         AT END MOVE 'Y' TO WS-EOF-CONSTVL.                             
021700     PERFORM P022100-LOAD-CONSTANTS-LOOP THRU P022100-EXIT              
021800         UNTIL EOF-CONSTVL.                                             
021900 P022000-EXIT.                                                          
022000     EXIT.                                                              
022100 P022100-LOAD-CONSTANTS-LOOP.                                           
022200     ADD 1 TO WT-CNT-MAX-NDX.                                           
022300     SET WT-CNT-NDX TO WT-CNT-MAX-NDX.                                  
022400     MOVE CNV-CONST-ID     TO WT-CNT-CONST-ID(WT-CNT-NDX).              
022500     MOVE CNV-CONST-VALUE  TO WT-CNT-CONST-VALUE(WT-CNT-NDX).           
022600     READ CONSTANT-VALUES                                               
022700         AT END MOVE 'Y' TO WS-EOF-CONSTVL.                             
022800 P022100-EXIT.                                                          
022900     EXIT.                                                              
023000 P023000-LOAD-OUG-COUNTS.                                               
023100     READ ORGUNITGROUP-COUNTS                                           
023200         AT END MOVE 'Y' TO WS-EOF-OUGCNTS.                             
023300     PERFORM P023100-LOAD-OUG-COUNTS-LOOP THRU P023100-EXIT             
023400         UNTIL EOF-OUGCNTS.                                             
023500 P023000-EXIT.                                                          
023600     EXIT.                                                              
023700 P023100-LOAD-OUG-COUNTS-LOOP.                                          
023800     ADD 1 TO WT-OGT-MAX-NDX.                                           
023900     SET WT-OGT-NDX TO WT-OGT-MAX-NDX.                                  
024000     MOVE OUG-ID     TO WT-OGT-OUG-ID(WT-OGT-NDX).                      
024100     MOVE OUG-COUNT  TO WT-OGT-OUG-COUNT(WT-OGT-NDX).                   
024200     READ ORGUNITGROUP-COUNTS                                           
024300         AT END MOVE 'Y' TO WS-EOF-OUGCNTS.                             
024400 P023100-EXIT.                                                          
024500     EXIT.                                                              
024600 P024000-LOAD-EXPRESSIONS.                                              
024700     READ EXPRESSION-DEFS                                               
024800         AT END MOVE 'Y' TO WS-EOF-EXPRDEF.                             
024900     PERFORM P024100-LOAD-EXPRESSIONS-LOOP THRU P024100-EXIT            
025000         UNTIL EOF-EXPRDEF.                                             
025100 P024000-EXIT.                                                          
025200     EXIT.                                                              
025300 P024100-LOAD-EXPRESSIONS-LOOP.                                         
025400     ADD 1 TO WT-EXT-MAX-NDX.                                           
025500     SET WT-EXT-NDX TO WT-EXT-MAX-NDX.                                  
025600     MOVE EXD-EXPR-ID           TO WT-EXT-EXPR-ID(WT-EXT-NDX).          
025700     MOVE EXD-EXPR-TEXT         TO WT-EXT-EXPR-TEXT(WT-EXT-NDX).        
025800     MOVE EXD-MISSING-STRATEGY  TO WT-EXT-MISSING-STRATEGY(WT-EXT-NDX). 
025900     MOVE EXD-DAYS-IN-PERIOD    TO WT-EXT-DAYS-IN-PERIOD(WT-EXT-NDX).   
026000     READ EXPRESSION-DEFS                                               
026100         AT END MOVE 'Y' TO WS-EOF-EXPRDEF.                             
026200 P024100-EXIT.                                                          
026300     EXIT.                                                              
026400*----------------------------------------------------------------*      
026500* 030000 - READ THE NEXT INDICATOR-DEFS RECORD.  PERFORMED ONCE   *     
026600* BEFORE THE LOOP AND AGAIN AT THE BOTTOM OF EVERY PASS.          *     
026700*----------------------------------------------------------------*      
026800 P030000-READ-INDDEFS.                                                  
026900     READ INDICATOR-DEFS                                                
027000         AT END MOVE 'Y' TO WS-EOF-INDDEFS.                             
027100 P030000-EXIT.                                                          
027200     EXIT.                                                              
027300*----------------------------------------------------------------*      
027400* 040000 - FOR ONE INDICATOR-DEFS RECORD: EVALUATE THE NUMERATOR  *     
027500* AND DENOMINATOR EXPRESSIONS, DECIDE COMPUTED/SKIPPED/ZERO-      *     
027600* DENOMINATOR, WRITE THE INDICATOR-VALUES ROW, READ THE NEXT.     *     
027700*----------------------------------------------------------------*      
027800 P040000-PROCESS-INDICATOR.                                             
027900     ADD 1 TO WS-INDICATOR-COUNT.                                       
028000     PERFORM P041000-FIND-EXPRESSIONS THRU P041000-EXIT.                
028100     EVALUATE TRUE                                                      
028200         WHEN WK-NUMERATOR-SKIPPED                                      
028300         WHEN WK-DENOMINATOR-SKIPPED                                    
028400             PERFORM P044000-WRITE-SKIPPED THRU P044000-EXIT            
028500         WHEN WS-WK-DENOMINATOR-VALUE = 0                               
028600             PERFORM P045000-WRITE-ZERO-DENOM THRU P045000-EXIT         
028700         WHEN OTHER                                                     
028800             PERFORM P046000-WRITE-COMPUTED THRU P046000-EXIT           
028900     END-EVALUATE.                                                      
029000     PERFORM P030000-READ-INDDEFS THRU P030000-EXIT.                    
029100 P040000-EXIT.                                                          
029200     EXIT.                                                              
029300*----------------------------------------------------------------*      
029400* 041000 - LOOK UP AND EVALUATE THE NUMERATOR AND DENOMINATOR     *     
029500* EXPRESSIONS NAMED ON THE CURRENT INDICATOR-DEFS RECORD.  PER    *     
029600* THE CALCULATION STANDARD, BOTH SIDES ARE ALWAYS EVALUATED       *     
029700* UNDER THE NEVER-SKIP MISSING-VALUE RULE - A MISSING OPERAND     *     
029800* SUBSTITUTES AS ZERO HERE REGARDLESS OF THE STRATEGY STORED ON   *     
029900* THE EXPRESSION-DEFS RECORD ITSELF.                              *     
030000*----------------------------------------------------------------*      
030100 P041000-FIND-EXPRESSIONS.                                              
030200     MOVE IND-NUMERATOR-ID    TO WS-WK-NUMERATOR-ID.                    
030300     MOVE IND-DENOMINATOR-ID  TO WS-WK-DENOMINATOR-ID.                  
030400     PERFORM P042000-EVAL-NUMERATOR THRU P042000-EXIT.                  
030500     PERFORM P043000-EVAL-DENOMINATOR THRU P043000-EXIT.                
030600 P041000-EXIT.                                                          
030700     EXIT.                                                              
030800 P042000-EVAL-NUMERATOR.                                                
030900     MOVE 'N' TO WS-WK-NUMERATOR-SKIP.                                  
031000     MOVE 0   TO WS-WK-NUMERATOR-VALUE.                                 
031100     SET WT-EXT-NDX TO 1.                                               
031200     SEARCH ALL WT-EXT-ENTRY                                            
031300         AT END                                                         
031400             MOVE 'Y' TO WS-WK-NUMERATOR-SKIP                           
031500             ADD 1 TO WS-EXPR-NOT-FOUND-CNT                             T91430  
031600         WHEN WT-EXT-EXPR-ID(WT-EXT-NDX) = WS-WK-NUMERATOR-ID           
031700             PERFORM P050000-CALL-EXPFML1 THRU P050000-EXIT             
031800             IF COMM-WAS-SKIPPED                                        
031900                 MOVE 'Y' TO WS-WK-NUMERATOR-SKIP                       
032000             ELSE                                                       
032100                 MOVE COMM-RESULT-VALUE TO WS-WK-NUMERATOR-VALUE        
032200             END-IF                                                     
032300     END-SEARCH.                                                        
032400 P042000-EXIT.                                                          
032500     EXIT.                                                              
032600 P043000-EVAL-DENOMINATOR.                                              
032700     MOVE 'N' TO WS-WK-DENOMINATOR-SKIP.                                
032800     MOVE 0   TO WS-WK-DENOMINATOR-VALUE.                               
032900     SET WT-EXT-NDX TO 1.                                               
033000     SEARCH ALL WT-EXT-ENTRY                                            
033100         AT END                                                         
033200             MOVE 'Y' TO WS-WK-DENOMINATOR-SKIP                         
033300             ADD 1 TO WS-EXPR-NOT-FOUND-CNT                             T91430  
033400         WHEN WT-EXT-EXPR-ID(WT-EXT-NDX) = WS-WK-DENOMINATOR-ID         
033500             PERFORM P050000-CALL-EXPFML1 THRU P050000-EXIT             
033600             IF COMM-WAS-SKIPPED                                        
033700                 MOVE 'Y' TO WS-WK-DENOMINATOR-SKIP                     
033800             ELSE                                                       
033900                 MOVE COMM-RESULT-VALUE TO WS-WK-DENOMINATOR-VALUE      
034000             END-IF                                                     
034100     END-SEARCH.                                                        
034200 P043000-EXIT.                                                          
034300     EXIT.                                                              
034400*----------------------------------------------------------------*      
034500* 050000 - BUILD THE LINKAGE AREA FOR ONE FORMULA AND CALL        *     
034600* EXPFML1.  THE MISSING-STRATEGY PASSED HERE IS ALWAYS FORCED TO  *     
034700* NEVER-SKIP ('N') - SEE THE 041000 BANNER ABOVE.                 *     
034800*----------------------------------------------------------------*      
034900 P050000-CALL-EXPFML1.                                                  
035000     MOVE WT-EXT-EXPR-TEXT(WT-EXT-NDX)      TO COMM-EXPR-TEXT.          
035100     MOVE 'N'                               TO COMM-MISSING-STRATEGY.   
035200     MOVE WT-EXT-DAYS-IN-PERIOD(WT-EXT-NDX)  TO COMM-DAYS-IN-PERIOD.    
035300     MOVE 'N'                               TO COMM-SKIPPED-SWITCH.     
035400     MOVE 0                                 TO COMM-RESULT-VALUE.       
035500     CALL 'EXPFML1' USING COMM-EVAL-PARMS                               
035600                           WT-OPERAND-TABLE                             
035700                           WT-CONSTANT-TABLE                            
035800                           WT-OUG-TABLE.                                
035900     IF NOT COMM-EVAL-OK                                                
036000         MOVE 'Y' TO COMM-SKIPPED-SWITCH                                
036100     END-IF.                                                            
036200 P050000-EXIT.                                                          
036300     EXIT.                                                              
036400*----------------------------------------------------------------*      
036500* 044000 - WRITE A SKIPPED (MISSING-VALUE OR NOT-FOUND) ROW.      *     
036600* ALL NUMERIC FIELDS GO OUT ZERO PER THE RUN STANDARD.            *     
036700*----------------------------------------------------------------*      
036800 P044000-WRITE-SKIPPED.                                                 
036900     MOVE IND-ID         TO IV-IND-ID.                                  
037000     MOVE 0               TO IV-NUMERATOR-VALUE                         
037100                              IV-DENOMINATOR-VALUE                      
037200                              IV-MULTIPLIER                             
037300                              IV-DIVISOR                                
037400                              IV-VALUE.                                 
037500     MOVE 'S'             TO IV-STATUS.                                 
037600     WRITE IV-RECORD.                                                   
037700     ADD 1 TO WS-SKIPPED-COUNT.                                         
037800 P044000-EXIT.                                                          
037900     EXIT.                                                              
038000*----------------------------------------------------------------*      
038100* 045000 - WRITE A ZERO-DENOMINATOR ROW.  THE NUMERATOR MAY HAVE  *     
038200* EVALUATED TO A NONZERO AMOUNT, BUT THE RUN STANDARD SAYS NO     *     
038300* RATIO IS PUBLISHED, SO ALL NUMERIC FIELDS STILL GO OUT ZERO.    *     
038400*----------------------------------------------------------------*      
038500 P045000-WRITE-ZERO-DENOM.                                              
038600     MOVE IND-ID          TO IV-IND-ID.                                 
038700     MOVE 0                TO IV-NUMERATOR-VALUE                        
038800                               IV-DENOMINATOR-VALUE                     
038900                               IV-MULTIPLIER                            
039000                               IV-DIVISOR                               
039100                               IV-VALUE.                                
039200     MOVE 'Z'              TO IV-STATUS.                                
039300     WRITE IV-RECORD.                                                   
039400     ADD 1 TO WS-ZERO-DENOM-COUNT.                                      
039500 P045000-EXIT.                                                          
039600     EXIT.                                                              
039700*----------------------------------------------------------------*      
039800* 046000 - BOTH SIDES EVALUATED AND THE DENOMINATOR IS NONZERO -  *     
039900* COMBINE THEM INTO THE PUBLISHED INDICATOR VALUE.  THE FACTOR    *     
040000* IS MULTIPLIED BY 365 AND THE DIVISOR BECOMES DAYS-IN-PERIOD     *     
040100* WHEN THE INDICATOR-DEFS RECORD IS FLAGGED ANNUALIZED.           *     
040200*----------------------------------------------------------------*      
040300 P046000-WRITE-COMPUTED.                                                
040400     MOVE IND-FACTOR TO WS-WK-FACTOR.                                   
040500     IF IND-IS-ANNUALIZED                                               
040600         COMPUTE WS-WK-MULTIPLIER = WS-WK-FACTOR * 365                  T89920  
040700         MOVE IND-DAYS-IN-PERIOD TO WS-WK-DIVISOR                       T89920  
040800     ELSE                                                               
040900         MOVE WS-WK-FACTOR TO WS-WK-MULTIPLIER                          
041000         MOVE 1             TO WS-WK-DIVISOR                            
041100     END-IF.                                                            
041200     COMPUTE WS-WK-FINAL-VALUE ROUNDED =                                
041300         (WS-WK-NUMERATOR-VALUE * WS-WK-MULTIPLIER)                     
041400         / (WS-WK-DENOMINATOR-VALUE * WS-WK-DIVISOR).                   
041500     MOVE IND-ID                  TO IV-IND-ID.                         
041600     MOVE WS-WK-NUMERATOR-VALUE   TO IV-NUMERATOR-VALUE.                
041700     MOVE WS-WK-DENOMINATOR-VALUE TO IV-DENOMINATOR-VALUE.              
041800     MOVE WS-WK-MULTIPLIER        TO IV-MULTIPLIER.                     
041900     MOVE WS-WK-DIVISOR           TO IV-DIVISOR.                        
042000     MOVE WS-WK-FINAL-VALUE       TO IV-VALUE.                          
042100     MOVE 'C'                     TO IV-STATUS.                         
042200     WRITE IV-RECORD.                                                   
042300     ADD 1 TO WS-COMPUTED-COUNT.                                        
042400 P046000-EXIT.                                                          
042500     EXIT.                                                              
042600*----------------------------------------------------------------*      
042700* 080000 - PRINT THE END-OF-RUN SUMMARY REPORT.  ONE TITLE LINE   *     
042800* AND FOUR LABEL/TOTAL LINES - NO INTERMEDIATE CONTROL BREAKS.    *     
042900*----------------------------------------------------------------*      
043000 P080000-PRINT-SUMMARY.                                                 
043010     STRING WS-RUN-MM DELIMITED BY SIZE                                 T09226  
043020            '/'       DELIMITED BY SIZE                                 T09226  
043030            WS-RUN-DD DELIMITED BY SIZE                                 T09226  
043040            '/'       DELIMITED BY SIZE                                 T09226  
043050            WS-RUN-YYYY DELIMITED BY SIZE                               T09226  
043060         INTO RPT-RUN-DATE.                                             T09226  
043100     MOVE SPACES TO RPT-LINE.                                           
043200     MOVE RPT-TITLE-LINE TO RPT-LINE.                                   
043300     WRITE SUMRPT-LINE FROM RPT-LINE AFTER ADVANCING C01.               
043400     SET RPT-LABEL-NDX TO 1.                                            
043500     MOVE RPT-LABEL-ENTRY(RPT-LABEL-NDX) TO RPT-LABEL.                  
043600     MOVE WS-INDICATOR-COUNT             TO RPT-TOTAL.                  
043700     PERFORM P081000-WRITE-DETAIL-LINE THRU P081000-EXIT.               
043800     SET RPT-LABEL-NDX TO 2.                                            
043900     MOVE RPT-LABEL-ENTRY(RPT-LABEL-NDX) TO RPT-LABEL.                  
044000     MOVE WS-COMPUTED-COUNT              TO RPT-TOTAL.                  
044100     PERFORM P081000-WRITE-DETAIL-LINE THRU P081000-EXIT.               
044200     SET RPT-LABEL-NDX TO 3.                                            
044300     MOVE RPT-LABEL-ENTRY(RPT-LABEL-NDX) TO RPT-LABEL.                  
044400     MOVE WS-SKIPPED-COUNT               TO RPT-TOTAL.                  
044500     PERFORM P081000-WRITE-DETAIL-LINE THRU P081000-EXIT.               
044600     SET RPT-LABEL-NDX TO 4.                                            
044700     MOVE RPT-LABEL-ENTRY(RPT-LABEL-NDX) TO RPT-LABEL.                  
044800     MOVE WS-ZERO-DENOM-COUNT            TO RPT-TOTAL.                  
044900     PERFORM P081000-WRITE-DETAIL-LINE THRU P081000-EXIT.               
045000 P080000-EXIT.                                                          
045100     EXIT.                                                              
045200 P081000-WRITE-DETAIL-LINE.                                             
045300     MOVE SPACES TO RPT-LINE.                                           
045400     MOVE RPT-DETAIL-LINE TO RPT-LINE.                                  
045500     WRITE SUMRPT-LINE FROM RPT-LINE AFTER ADVANCING 1 LINE.            
045600 P081000-EXIT.                                                          
045700     EXIT.                                                              
045800*----------------------------------------------------------------*      
045900* 090000 - CLOSE ALL FILES.                                       *     
046000*----------------------------------------------------------------*      
046100 P090000-CLOSE-FILES.                                                   
046200     CLOSE OPERAND-VALUES                                               
046300           CONSTANT-VALUES                                              
046400           ORGUNITGROUP-COUNTS                                          
046500           EXPRESSION-DEFS                                              
046600           INDICATOR-DEFS                                               
046700           INDICATOR-VALUES                                             
046800           RUN-SUMMARY-REPORT.                                          
046900 P090000-EXIT.                                                          
047000     EXIT.                                                              
047100*----------------------------------------------------------------*      
047200* 099999 - FATAL FILE ERROR.  DISPLAY AND ABEND THE RUN.          *     
047300*----------------------------------------------------------------*      
047400 P099999-ABEND.                                                         
047500     DISPLAY WS-ABEND-MESSAGE.                                          
047600     MOVE 16 TO RETURN-CODE.                                            
047700     STOP RUN.                                                          
