000100 IDENTIFICATION DIVISION.                                               
000200 PROGRAM-ID.    EXPFML1.                                                
000300 AUTHOR.        R L MASON.                                              
000400 INSTALLATION.  HOME OFFICE - INFORMATION SERVICES DIVISION.            
000500 DATE-WRITTEN.  04/02/88.                                               
000600 DATE-COMPILED.                                                         
000700 SECURITY.      NONE.                                                   
000800*REMARKS. EXPFML1 - CALLED BY EXPEVAL1 TO EVALUATE ONE NUMERATOR        
000900*         OR DENOMINATOR FORMULA.  SUBSTITUTES #{OPERAND},              
001000*         C{CONSTANT}, OUG{ORGUNITGROUP} AND [DAYS] PLACEHOLDERS        
001100*         AGAINST THE CALLER'S LOOKUP TABLES, APPLIES THE MISSING-      
001200*         VALUE STRATEGY, THEN EVALUATES THE RESULTING ARITHMETIC       
001300*         EXPRESSION LEFT TO RIGHT WITH NORMAL OPERATOR PRECEDENCE.     
001400*------------------------PROGRAM PURPOSE-------------------------*      
001500*                                                                 *     
001600*  PROGRAM TITLE: EXPFML1                                        *      
001700*  PROGRAM TEXT:  FORMULA EXPRESSION EVALUATOR (CALLED MODULE)   *      
001800*                                                                 *     
001900*--------------------COMPILATION OPTIONS--------------------------*     
002000*  COBOL II                                                       *     
002100*-------------------------------------------------------------------*   
002200*-------------------------------------------------------------------*   
002300* CHANGE LOG                                                        *   
002400*-------------------------------------------------------------------*   
002500* 04/02/88  RLM  T-88301  ORIGINAL PROGRAM - PLACEHOLDER SCAN AND   *   
002600*                         OPERATOR-PRECEDENCE ARITHMETIC STACK.     *   
002700* 05/20/88  RLM  T-88344  ADDED OUG{} SUBSTITUTION - WAS MISSED IN  *   
002800*                         THE FIRST DROP.                           *   
002900* 07/02/89  TJK  T-89077  CORRECTED UNARY MINUS HANDLING AT START   *   
003000*                         OF EXPRESSION AND AFTER AN OPEN PAREN.     *  
003100* 11/30/90  KPL  T-90602  DIVISION NOW ROUNDS TO 4 DECIMALS AT      *   
003200*                         EVERY DIVIDE, NOT JUST THE FINAL STEP -   *   
003300*                         MATCHES THE ACTUARIAL ROUNDING STANDARD.  *   
003400* 03/14/92  RLM  T-92118  GUARD AGAINST DIVIDE BY ZERO INSIDE A     *   
003500*                         NESTED SUB-EXPRESSION - RETURNS CODE 8.   *   
003600* 09/09/98  RLM  Y2K-0041  YEAR 2000 REVIEW - PROGRAM HOLDS NO      *   
003700*                         DATE FIELDS OF ITS OWN.  DAYS-IN-PERIOD   *   
003800*                         IS A SIGNED COUNT, NOT A DATE.  CERTIFIED *   
003900*                         Y2K READY.                                *   
004000* 02/04/00  DMS  T-00051  SKIP-IF-ALL-VALUES-MISSING NOW REQUIRES   *   
004100*                         AT LEAST ONE #{} PLACEHOLDER BEFORE IT    *   
004200*                         CAN ABANDON THE FORMULA - A FORMULA WITH  *   
004300*                         NO OPERANDS AT ALL NO LONGER SKIPS.       *   
004400* 04/30/04  DMS  T-04115  REWORKED THE BRACE-SCAN INTO ONE SHARED   *   
004500*                         PARAGRAPH FOR #{}, C{} AND OUG{}.         *   
004520* 03/09/09  RLM  T-09226  UNARY MINUS NO LONGER LETS A PENDING      *   
004540*                         OPERATOR BIND TO THE INJECTED ZERO -      *   
004560*                         SEE P206000/P207000.                      *   
004600*-------------------------------------------------------------------*   
004700 ENVIRONMENT DIVISION.                                                  
004800 CONFIGURATION SECTION.                                                 
004900 SOURCE-COMPUTER.        IBM-370.                                       
005000 OBJECT-COMPUTER.        IBM-370.                                       
005100 SPECIAL-NAMES.          C01 IS TOP-OF-FORM.                            
005200 DATA DIVISION.                                                         
005300 WORKING-STORAGE SECTION.                                               
005400 01  WS-SCAN-FIELDS              COMP.                                  
005500     05  WS-TEXT-LEN             PIC S9(4).                             
005600     05  WS-SCAN-PTR             PIC S9(4).                             
005700     05  WS-BRACE-SCAN           PIC S9(4).                             
005800     05  WS-ID-START             PIC S9(4).                             
005900     05  WS-ID-LEN               PIC S9(4).                             
006000     05  WS-MARKER-LEN           PIC S9(4).                             
006100     05  WS-EDIT-PTR             PIC S9(4).                             
006200 77  WS-PLACEHOLDER-ID           PIC X(11).                             
006300 01  WS-OPERAND-COUNTERS         COMP.                                  
006400     05  WS-OPERAND-TOTAL        PIC S9(4)   VALUE +0.                  
006500     05  WS-OPERAND-MISSING      PIC S9(4)   VALUE +0.                  
006600 01  WS-SUBST-TEXT                PIC X(650).                           
006700 01  WS-SUBST-TEXT-CHARS REDEFINES WS-SUBST-TEXT.                       
006800     05  WS-SUBST-CHAR            PIC X(01) OCCURS 650 TIMES.           
006900 77  WS-SUBST-LEN                 PIC S9(4) COMP VALUE +0.              
007000 77  WS-SUBST-EDIT-FIELD          PIC -(13)9.9999.                      
007100 77  WS-OUG-EDIT-FIELD            PIC -(9)9.                            
007200 77  WS-DAYS-EDIT-FIELD           PIC -(4)9.                            
007300 01  WS-ARITH-STACKS              COMP.                                 
007400     05  WS-OPD-TOP               PIC S9(4)   VALUE +0.                 
007500     05  WS-OPR-TOP               PIC S9(4)   VALUE +0.                 
007600     05  WS-EVAL-PTR              PIC S9(4).                            
007700     05  WS-CURR-PREC             PIC S9(1).                            
007800     05  WS-STACK-PREC            PIC S9(1).                            
007900 01  WS-OPERAND-STACK.                                                  
008000     05  WS-OPD-ENTRY OCCURS 60 TIMES                                   
008100                       PIC S9(13)V9(4) COMP-3.                          
008200 01  WS-OPERATOR-STACK.                                                 
008300     05  WS-OPR-ENTRY OCCURS 60 TIMES                                   
008400                       PIC X(01).                                       
008500 77  WS-CURR-CHAR                 PIC X(01).                            
008600 77  WS-LAST-TOKEN-TYPE            PIC X(01).                           
008700 77  WS-POP-OPERATOR                PIC X(01).                          
008800 77  WS-OPERAND-A                   PIC S9(13)V9(4) COMP-3.             
008900 77  WS-OPERAND-B                   PIC S9(13)V9(4) COMP-3.             
009000 77  WS-OPERAND-R                   PIC S9(13)V9(4) COMP-3.             
009100 77  WS-POP-DONE                    PIC X(01).                          
009200 77  WS-RPAREN-DONE                 PIC X(01).                          
009300 77  WS-DRAIN-DONE                  PIC X(01).                          
009400 77  WS-NUMBER-BUF                  PIC X(30).                          
009500 01  WS-NUMBER-FIELDS               COMP.                               
009600     05  WS-NUMBER-LEN            PIC S9(4).                            
009700     05  WS-DOT-POS               PIC S9(4).                            
009800     05  WS-INT-LEN               PIC S9(4).                            
009900     05  WS-FRAC-LEN              PIC S9(4).                            
010000 77  WS-NUM-INT-TEXT                PIC 9(13).                          
010100 77  WS-NUM-INT-TEXT-X REDEFINES WS-NUM-INT-TEXT                        
010200                                   PIC X(13).                           
010300 77  WS-NUM-FRAC-TEXT                PIC 9(4).                          
010400 77  WS-NUM-FRAC-TEXT-X REDEFINES WS-NUM-FRAC-TEXT                      
010500                                   PIC X(04).                           
010600 77  WS-PARSED-VALUE                 PIC S9(13)V9(4) COMP-3.            
01065077  WS-UNARY-DONE                PIC X(01).                             
010700 LINKAGE SECTION.                                                       
010800     COPY EXPLNK01.                                                     
010900     COPY EXPTBLWS.                                                     
011000 PROCEDURE DIVISION USING COMM-EVAL-PARMS                               
011100                          WT-OPERAND-TABLE                              
011200                          WT-CONSTANT-TABLE                             
011300                          WT-OUG-TABLE.                                 
011400 P000000-MAINLINE SECTION.                                              
011500*----------------------------------------------------------------*      
011600*  SUBSTITUTE PLACEHOLDERS, APPLY THE MISSING-VALUE STRATEGY, AND *     
011700*  IF NOT SKIPPED EVALUATE THE RESULTING ARITHMETIC.              *     
011800*----------------------------------------------------------------*      
011900     MOVE +0  TO COMM-RETURN-CODE.                                      
012000     MOVE 0   TO COMM-RESULT-VALUE.                                     
012100     PERFORM P100000-SCAN-EXPRESSION THRU P100000-EXIT.                 
012200     IF COMM-WAS-NOT-SKIPPED                                            
012300         PERFORM P200000-EVALUATE-ARITHMETIC THRU P200000-EXIT          
012400     END-IF.                                                            
012500     EXIT PROGRAM.                                                      
012600 P000000-EXIT.                                                          
012700     EXIT.                                                              
012800*----------------------------------------------------------------*      
012900* 100000 - SCAN THE EXPRESSION TEXT LEFT TO RIGHT, SUBSTITUTING   *     
013000* EVERY #{}, C{}, OUG{} AND [DAYS] PLACEHOLDER, THEN DECIDE       *     
013100* WHETHER THE MISSING-VALUE STRATEGY ABANDONS THE FORMULA.        *     
013200*----------------------------------------------------------------*      
013300 P100000-SCAN-EXPRESSION.                                               
013400     MOVE 0 TO WS-OPERAND-TOTAL.                                        
013500     MOVE 0 TO WS-OPERAND-MISSING.                                      
013600     MOVE SPACES TO WS-SUBST-TEXT.                                      
013700     MOVE 0 TO WS-SUBST-LEN.                                            
013800     PERFORM P105000-FIND-TEXT-LENGTH THRU P105000-EXIT.                
013900     MOVE 1 TO WS-SCAN-PTR.                                             
014000     PERFORM P110000-SUBST-LOOP THRU P110000-EXIT                       
014100         UNTIL WS-SCAN-PTR > WS-TEXT-LEN.                               
014200     PERFORM P150000-APPLY-MISSING-RULE THRU P150000-EXIT.              
014300 P100000-EXIT.                                                          
014400     EXIT.                                                              
014500 P105000-FIND-TEXT-LENGTH.                                              
014600     MOVE 500 TO WS-TEXT-LEN.                                           
014700     PERFORM P105100-TRIM-LOOP THRU P105100-EXIT                        
014800         UNTIL WS-TEXT-LEN = 0                                          
014900            OR COMM-EXPR-TEXT-CHAR(WS-TEXT-LEN) NOT = SPACE.            
015000 P105000-EXIT.                                                          
015100     EXIT.                                                              
015200 P105100-TRIM-LOOP.                                                     
015300     SUBTRACT 1 FROM WS-TEXT-LEN.                                       
015400 P105100-EXIT.                                                          
015500     EXIT.                                                              
015600 P110000-SUBST-LOOP.                                                    
015700     EVALUATE TRUE                                                      
015800         WHEN COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR) = '#'                    
015900          AND WS-SCAN-PTR < WS-TEXT-LEN                                 
016000          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 1) = '{'                
016100             PERFORM P120000-SUBST-OPERAND THRU P120000-EXIT            
016200         WHEN COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR) = 'C'                    
016300          AND WS-SCAN-PTR < WS-TEXT-LEN                                 
016400          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 1) = '{'                
016500             PERFORM P130000-SUBST-CONSTANT THRU P130000-EXIT           
016600         WHEN WS-SCAN-PTR + 3 <= WS-TEXT-LEN                            
016700          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR)     = 'O'                
016800          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 1) = 'U'                
016900          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 2) = 'G'                
017000          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 3) = '{'                
017100             PERFORM P135000-SUBST-OUG THRU P135000-EXIT                
017200         WHEN WS-SCAN-PTR + 5 <= WS-TEXT-LEN                            
017300          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR)     = '['                
017400          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 1) = 'D'                
017500          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 2) = 'A'                
017600          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 3) = 'Y'                
017700          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 4) = 'S'                
017800          AND COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR + 5) = ']'                
017900             PERFORM P140000-SUBST-DAYS THRU P140000-EXIT               
018000         WHEN OTHER                                                     
018100             PERFORM P115000-COPY-CHAR THRU P115000-EXIT                
018200     END-EVALUATE.                                                      
018300 P110000-EXIT.                                                          
018400     EXIT.                                                              
018500 P115000-COPY-CHAR.                                                     
018600     ADD 1 TO WS-SUBST-LEN.                                             
018700     MOVE COMM-EXPR-TEXT-CHAR(WS-SCAN-PTR)                              
018800         TO WS-SUBST-CHAR(WS-SUBST-LEN).                                
018900     ADD 1 TO WS-SCAN-PTR.                                              
019000 P115000-EXIT.                                                          
019100     EXIT.                                                              
019200*----------------------------------------------------------------*      
019300* 120000 - SUBSTITUTE AN OPERAND #{ITEM-ID} PLACEHOLDER.  A       *     
019400* MISSING OR NOT-FOUND OPERAND COUNTS AGAINST THE MISSING-VALUE   *     
019500* STRATEGY AND SUBSTITUTES AS ZERO.                               *     
019600*----------------------------------------------------------------*      
019700 P120000-SUBST-OPERAND.                                                 
019800     ADD 1 TO WS-OPERAND-TOTAL.                                         
019900     MOVE 1 TO WS-MARKER-LEN.                                           
020000     PERFORM P121000-EXTRACT-BRACE-ID THRU P121000-EXIT.                
020100     SET WT-OPT-NDX TO 1.                                               
020200     SEARCH ALL WT-OPT-ENTRY                                            
020300         AT END                                                         
020400             ADD 1 TO WS-OPERAND-MISSING                                
020500             PERFORM P125000-APPEND-ZERO THRU P125000-EXIT              
020600         WHEN WT-OPT-ITEM-ID(WT-OPT-NDX) = WS-PLACEHOLDER-ID            
020700             IF WT-OPT-MISSING(WT-OPT-NDX)                              
020800                 ADD 1 TO WS-OPERAND-MISSING                            
020900                 PERFORM P125000-APPEND-ZERO THRU P125000-EXIT          
021000             ELSE                                                       
021100                 MOVE WT-OPT-ITEM-VALUE(WT-OPT-NDX)                     
021200                     TO WS-SUBST-EDIT-FIELD                             
021300                 PERFORM P127000-APPEND-EDITED-FIELD THRU P127000-EXIT  
021400             END-IF                                                     
021500     END-SEARCH.                                                        
021600 P120000-EXIT.                                                          
021700     EXIT.                                                              
021800*----------------------------------------------------------------*      
021900* 121000 - SHARED BRACE-ID EXTRACTOR FOR #{}, C{} AND OUG{}.      *     
022000* WS-MARKER-LEN IS THE NUMBER OF LEAD CHARACTERS BEFORE THE '{'   *     
022100* (1 FOR # AND C, 3 FOR OUG).  ON RETURN WS-PLACEHOLDER-ID HOLDS  *     
022200* THE SPACE-PADDED ID AND WS-SCAN-PTR POINTS PAST THE '}'.        *     
022300*----------------------------------------------------------------*      
022400 P121000-EXTRACT-BRACE-ID.                                              
022500     COMPUTE WS-ID-START = WS-SCAN-PTR + WS-MARKER-LEN + 1.             
022600     MOVE WS-ID-START TO WS-BRACE-SCAN.                                 
022700     PERFORM P121100-FIND-CLOSE-BRACE THRU P121100-EXIT                 
022800         UNTIL WS-BRACE-SCAN > WS-TEXT-LEN                              
022900            OR COMM-EXPR-TEXT-CHAR(WS-BRACE-SCAN) = '}'.                
023000     MOVE SPACES TO WS-PLACEHOLDER-ID.                                  
023100     IF WS-BRACE-SCAN > WS-ID-START                                     
023200         COMPUTE WS-ID-LEN = WS-BRACE-SCAN - WS-ID-START                
023300         IF WS-ID-LEN > 11                                              
023400             MOVE 11 TO WS-ID-LEN                                       
023500         END-IF                                                         
023600         MOVE COMM-EXPR-TEXT(WS-ID-START : WS-ID-LEN)                   
023700             TO WS-PLACEHOLDER-ID                                       
023800     END-IF.                                                            
023900     COMPUTE WS-SCAN-PTR = WS-BRACE-SCAN + 1.                           
024000 P121000-EXIT.                                                          
024100     EXIT.                                                              
024200 P121100-FIND-CLOSE-BRACE.                                              
024300     ADD 1 TO WS-BRACE-SCAN.                                            
024400 P121100-EXIT.                                                          
024500     EXIT.                                                              
024600*----------------------------------------------------------------*      
024700* 125000/127000 - APPEND A ZERO TOKEN, OR THE EDITED VALUE OF A   *     
024800* FOUND OPERAND/CONSTANT, TO THE SUBSTITUTED EXPRESSION BUFFER.   *     
024900*----------------------------------------------------------------*      
025000 P125000-APPEND-ZERO.                                                   
025100     ADD 1 TO WS-SUBST-LEN.                                             
025200     MOVE '0' TO WS-SUBST-CHAR(WS-SUBST-LEN).                           
025300     ADD 1 TO WS-SUBST-LEN.                                             
025400     MOVE SPACE TO WS-SUBST-CHAR(WS-SUBST-LEN).                         
025500 P125000-EXIT.                                                          
025600     EXIT.                                                              
025700 P127000-APPEND-EDITED-FIELD.                                           
025800     PERFORM P127100-APPEND-EDIT-LOOP THRU P127100-EXIT                 
025900         VARYING WS-EDIT-PTR FROM 1 BY 1                                
026000         UNTIL WS-EDIT-PTR > 19.                                        
026100     ADD 1 TO WS-SUBST-LEN.                                             
026200     MOVE SPACE TO WS-SUBST-CHAR(WS-SUBST-LEN).                         
026300 P127000-EXIT.                                                          
026400     EXIT.                                                              
026500 P127100-APPEND-EDIT-LOOP.                                              
026600     ADD 1 TO WS-SUBST-LEN.                                             
026700     MOVE WS-SUBST-EDIT-FIELD(WS-EDIT-PTR:1)                            
026800         TO WS-SUBST-CHAR(WS-SUBST-LEN).                                
026900 P127100-EXIT.                                                          
027000     EXIT.                                                              
027100*----------------------------------------------------------------*      
027200* 130000 - SUBSTITUTE A CONSTANT C{CONST-ID} PLACEHOLDER.  A      *     
027300* MISSING CONSTANT SUBSTITUTES AS ZERO BUT DOES NOT COUNT AGAINST *     
027400* THE MISSING-VALUE STRATEGY.                                     *     
027500*----------------------------------------------------------------*      
027600 P130000-SUBST-CONSTANT.                                                
027700     MOVE 1 TO WS-MARKER-LEN.                                           
027800     PERFORM P121000-EXTRACT-BRACE-ID THRU P121000-EXIT.                
027900     SET WT-CNT-NDX TO 1.                                               
028000     SEARCH ALL WT-CNT-ENTRY                                            
028100         AT END                                                         
028200             PERFORM P125000-APPEND-ZERO THRU P125000-EXIT              
028300         WHEN WT-CNT-CONST-ID(WT-CNT-NDX) = WS-PLACEHOLDER-ID           
028400             MOVE WT-CNT-CONST-VALUE(WT-CNT-NDX) TO WS-SUBST-EDIT-FIELD 
028500             PERFORM P127000-APPEND-EDITED-FIELD THRU P127000-EXIT      
028600     END-SEARCH.                                                        
028700 P130000-EXIT.                                                          
028800     EXIT.                                                              
028900*----------------------------------------------------------------*      
029000* 135000/136000 - SUBSTITUTE AN ORGUNITGROUP OUG{OUG-ID} COUNT.   *     
029100* ALSO DOES NOT COUNT AGAINST THE MISSING-VALUE STRATEGY.         *     
029200*----------------------------------------------------------------*      
029300 P135000-SUBST-OUG.                                                     
029400     MOVE 3 TO WS-MARKER-LEN.                                           
029500     PERFORM P121000-EXTRACT-BRACE-ID THRU P121000-EXIT.                
029600     SET WT-OGT-NDX TO 1.                                               
029700     SEARCH ALL WT-OGT-ENTRY                                            
029800         AT END                                                         
029900             PERFORM P125000-APPEND-ZERO THRU P125000-EXIT              
030000         WHEN WT-OGT-OUG-ID(WT-OGT-NDX) = WS-PLACEHOLDER-ID             
030100             MOVE WT-OGT-OUG-COUNT(WT-OGT-NDX) TO WS-OUG-EDIT-FIELD     
030200             PERFORM P136000-APPEND-OUG-EDIT THRU P136000-EXIT          
030300     END-SEARCH.                                                        
030400 P135000-EXIT.                                                          
030500     EXIT.                                                              
030600 P136000-APPEND-OUG-EDIT.                                               
030700     PERFORM P136100-APPEND-LOOP THRU P136100-EXIT                      
030800         VARYING WS-EDIT-PTR FROM 1 BY 1                                
030900         UNTIL WS-EDIT-PTR > 10.                                        
031000     ADD 1 TO WS-SUBST-LEN.                                             
031100     MOVE SPACE TO WS-SUBST-CHAR(WS-SUBST-LEN).                         
031200 P136000-EXIT.                                                          
031300     EXIT.                                                              
031400 P136100-APPEND-LOOP.                                                   
031500     ADD 1 TO WS-SUBST-LEN.                                             
031600     MOVE WS-OUG-EDIT-FIELD(WS-EDIT-PTR:1)                              
031700         TO WS-SUBST-CHAR(WS-SUBST-LEN).                                
031800 P136100-EXIT.                                                          
031900     EXIT.                                                              
032000*----------------------------------------------------------------*      
032100* 140000/141000 - SUBSTITUTE THE [DAYS] PLACEHOLDER WITH THE      *     
032200* DAYS-IN-PERIOD PASSED ON THE CALL.                              *     
032300*----------------------------------------------------------------*      
032400 P140000-SUBST-DAYS.                                                    
032500     MOVE COMM-DAYS-IN-PERIOD TO WS-DAYS-EDIT-FIELD.                    
032600     PERFORM P141000-APPEND-DAYS-EDIT THRU P141000-EXIT.                
032700     COMPUTE WS-SCAN-PTR = WS-SCAN-PTR + 6.                             
032800 P140000-EXIT.                                                          
032900     EXIT.                                                              
033000 P141000-APPEND-DAYS-EDIT.                                              
033100     PERFORM P141100-APPEND-LOOP THRU P141100-EXIT                      
033200         VARYING WS-EDIT-PTR FROM 1 BY 1                                
033300         UNTIL WS-EDIT-PTR > 5.                                         
033400     ADD 1 TO WS-SUBST-LEN.                                             
033500     MOVE SPACE TO WS-SUBST-CHAR(WS-SUBST-LEN).                         
033600 P141000-EXIT.                                                          
033700     EXIT.                                                              
033800 P141100-APPEND-LOOP.                                                   
033900     ADD 1 TO WS-SUBST-LEN.                                             
034000     MOVE WS-DAYS-EDIT-FIELD(WS-EDIT-PTR:1)                             
034100         TO WS-SUBST-CHAR(WS-SUBST-LEN).                                
034200 P141100-EXIT.                                                          
034300     EXIT.                                                              
034400*----------------------------------------------------------------*      
034500* 150000 - DECIDE WHETHER THE MISSING-VALUE STRATEGY ABANDONS     *     
034600* THIS FORMULA.  SKIP-IF-ALL-MISSING ONLY ABANDONS WHEN AT LEAST  *     
034700* ONE #{} PLACEHOLDER WAS PRESENT AND EVERY ONE WAS MISSING.      *     
034800*----------------------------------------------------------------*      
034900 P150000-APPLY-MISSING-RULE.                                            
035000     MOVE 'N' TO COMM-SKIPPED-SWITCH.                                   
035100     EVALUATE TRUE                                                      
035200         WHEN COMM-SKIP-IF-ANY-MISSING AND WS-OPERAND-MISSING > 0       
035300             MOVE 'Y' TO COMM-SKIPPED-SWITCH                            
035400         WHEN COMM-SKIP-IF-ALL-MISSING                                  
035500          AND WS-OPERAND-TOTAL > 0                                      
035600          AND WS-OPERAND-MISSING = WS-OPERAND-TOTAL                     
035700             MOVE 'Y' TO COMM-SKIPPED-SWITCH                            
035800         WHEN OTHER                                                     
035900             CONTINUE                                                   
036000     END-EVALUATE.                                                      
036100 P150000-EXIT.                                                          
036200     EXIT.                                                              
036300*----------------------------------------------------------------*      
036400* 200000 - EVALUATE THE SUBSTITUTED ARITHMETIC EXPRESSION WITH A  *     
036500* CLASSIC TWO-STACK OPERATOR-PRECEDENCE PARSE.  DECIMAL LITERALS, *     
036600* PARENTHESES, UNARY MINUS AND + - * / LEFT TO RIGHT ARE ALL      *     
036700* SUPPORTED.  DIVISION ROUNDS TO 4 DECIMALS AT EVERY DIVIDE.      *     
036800*----------------------------------------------------------------*      
036900 P200000-EVALUATE-ARITHMETIC.                                           
037000     MOVE 0     TO WS-OPD-TOP.                                          
037100     MOVE 0     TO WS-OPR-TOP.                                          
037200     MOVE SPACE TO WS-LAST-TOKEN-TYPE.                                  
037300     MOVE 1     TO WS-EVAL-PTR.                                         
037400     PERFORM P205000-NEXT-TOKEN THRU P205000-EXIT                       
037500         UNTIL WS-EVAL-PTR > WS-SUBST-LEN.                              
037600     PERFORM P240000-DRAIN-OPERATORS THRU P240000-EXIT.                 
037700     IF WS-OPD-TOP = 1                                                  
037800         MOVE WS-OPD-ENTRY(1) TO COMM-RESULT-VALUE                      
037900     ELSE                                                               
038000         MOVE 0 TO COMM-RESULT-VALUE                                    
038100         MOVE 8 TO COMM-RETURN-CODE                                     
038200     END-IF.                                                            
038300 P200000-EXIT.                                                          
038400     EXIT.                                                              
038500 P205000-NEXT-TOKEN.                                                    
038600     MOVE WS-SUBST-CHAR(WS-EVAL-PTR) TO WS-CURR-CHAR.                   
038700     EVALUATE TRUE                                                      
038800         WHEN WS-CURR-CHAR = SPACE                                      
038900             ADD 1 TO WS-EVAL-PTR                                       
039000         WHEN WS-CURR-CHAR = '('                                        
039100             ADD 1 TO WS-OPR-TOP                                        
039200             MOVE '(' TO WS-OPR-ENTRY(WS-OPR-TOP)                       
039300             MOVE '(' TO WS-LAST-TOKEN-TYPE                             
039400             ADD 1 TO WS-EVAL-PTR                                       
039500         WHEN WS-CURR-CHAR = ')'                                        
039600             PERFORM P230000-CLOSE-PAREN THRU P230000-EXIT              
039650             PERFORM P207000-RESOLVE-UNARY THRU P207000-EXIT            T09226  
039700             MOVE 'N' TO WS-LAST-TOKEN-TYPE                             
039800             ADD 1 TO WS-EVAL-PTR                                       
039900         WHEN WS-CURR-CHAR = '+' OR WS-CURR-CHAR = '-'                  
040000           OR WS-CURR-CHAR = '*' OR WS-CURR-CHAR = '/'                  
040100             PERFORM P206000-HANDLE-OPERATOR THRU P206000-EXIT          
040200             ADD 1 TO WS-EVAL-PTR                                       
040300         WHEN OTHER                                                     
040400             PERFORM P210000-SCAN-NUMBER THRU P210000-EXIT              
040450             PERFORM P207000-RESOLVE-UNARY THRU P207000-EXIT            T09226  
040500             MOVE 'N' TO WS-LAST-TOKEN-TYPE                             
040600     END-EVALUATE.                                                      
040700 P205000-EXIT.                                                          
040800     EXIT.                                                              
040900 P206000-HANDLE-OPERATOR.                                               T09226  
041000     IF WS-CURR-CHAR = '-'                                              
041100      AND (WS-LAST-TOKEN-TYPE = SPACE OR WS-LAST-TOKEN-TYPE = 'O'       
041200           OR WS-LAST-TOKEN-TYPE = '(')                                 
041300         ADD 1 TO WS-OPR-TOP                                            
041350         MOVE 'U' TO WS-OPR-ENTRY(WS-OPR-TOP)                           
041400         MOVE 'O' TO WS-LAST-TOKEN-TYPE                                 
041450     ELSE                                                               
041500         PERFORM P222000-CALC-CURR-PREC THRU P222000-EXIT               
041550         PERFORM P220000-APPLY-PENDING THRU P220000-EXIT                
041600         ADD 1 TO WS-OPR-TOP                                            
041650         MOVE WS-CURR-CHAR TO WS-OPR-ENTRY(WS-OPR-TOP)                  
041700         MOVE 'O' TO WS-LAST-TOKEN-TYPE                                 
041750     END-IF.                                                            
042100 P206000-EXIT.                                                          
042200     EXIT.                                                              
042250*----------------------------------------------------------------*      
042260* 207000/208000 - A PENDING UNARY MINUS ('U' ON THE OPERATOR      *     
042270* STACK) IS RESOLVED AS SOON AS ITS SINGLE RIGHT OPERAND IS       *     
042280* COMPLETE -- A NUMBER OR A CLOSED PAREN GROUP -- BY              *     
042290* NEGATING THE OPERAND IN PLACE.  CALLED AFTER EVERY NUMBER       *     
042300* SCAN AND AFTER EVERY CLOSED RIGHT PAREN SO A CHAIN OF           *     
042310* UNARY MINUSES (E.G. '- -3') RESOLVES INNERMOST FIRST.           *     
042320*----------------------------------------------------------------*      
042330 P207000-RESOLVE-UNARY.                                                 T09226  
042340     MOVE 'N' TO WS-UNARY-DONE.                                         
042350     PERFORM P208000-RESOLVE-UNARY-LOOP THRU P208000-EXIT               
042360         UNTIL WS-UNARY-DONE = 'Y'.                                     
042370 P207000-EXIT.                                                          
042380     EXIT.                                                              
042390 P208000-RESOLVE-UNARY-LOOP.                                            T09226  
042400     IF WS-OPR-TOP > 0                                                  
042410      AND WS-OPR-ENTRY(WS-OPR-TOP) = 'U'                                
042420         SUBTRACT 1 FROM WS-OPR-TOP                                     
042430         COMPUTE WS-OPD-ENTRY(WS-OPD-TOP) =                             
042440             0 - WS-OPD-ENTRY(WS-OPD-TOP)                               
042450     ELSE                                                               
042460         MOVE 'Y' TO WS-UNARY-DONE                                      
042470     END-IF.                                                            
042480 P208000-EXIT.                                                          
042490     EXIT.                                                              
042700 P210000-SCAN-NUMBER.                                                   
042800     MOVE SPACES TO WS-NUMBER-BUF.                                      
042900     MOVE 0 TO WS-NUMBER-LEN.                                           
043000     MOVE 0 TO WS-DOT-POS.                                              
043100     PERFORM P211000-SCAN-DIGIT-LOOP THRU P211000-EXIT                  
043200         UNTIL WS-EVAL-PTR > WS-SUBST-LEN                               
043300            OR (WS-SUBST-CHAR(WS-EVAL-PTR) NOT NUMERIC                  
043400                AND WS-SUBST-CHAR(WS-EVAL-PTR) NOT = '.').              
043500     PERFORM P212000-PARSE-NUMBER THRU P212000-EXIT.                    
043600     ADD 1 TO WS-OPD-TOP.                                               
043700     MOVE WS-PARSED-VALUE TO WS-OPD-ENTRY(WS-OPD-TOP).                  
043800 P210000-EXIT.                                                          
043900     EXIT.                                                              
044000 P211000-SCAN-DIGIT-LOOP.                                               
044100     ADD 1 TO WS-NUMBER-LEN.                                            
044200     MOVE WS-SUBST-CHAR(WS-EVAL-PTR) TO WS-NUMBER-BUF(WS-NUMBER-LEN:1). 
044300     IF WS-SUBST-CHAR(WS-EVAL-PTR) = '.'                                
044400         MOVE WS-NUMBER-LEN TO WS-DOT-POS                               
044500     END-IF.                                                            
044600     ADD 1 TO WS-EVAL-PTR.                                              
044700 P211000-EXIT.                                                          
044800     EXIT.                                                              
044900 P212000-PARSE-NUMBER.                                                  
045000     IF WS-DOT-POS = 0                                                  
045100         MOVE WS-NUMBER-LEN TO WS-INT-LEN                               
045200         MOVE 0 TO WS-FRAC-LEN                                          
045300     ELSE                                                               
045400         COMPUTE WS-INT-LEN = WS-DOT-POS - 1                            
045500         COMPUTE WS-FRAC-LEN = WS-NUMBER-LEN - WS-DOT-POS               
045600     END-IF.                                                            
045700     MOVE ALL '0' TO WS-NUM-INT-TEXT-X.                                 
045800     IF WS-INT-LEN > 0                                                  
045900         COMPUTE WS-ID-START = 14 - WS-INT-LEN                          
046000         MOVE WS-NUMBER-BUF(1:WS-INT-LEN)                               
046100             TO WS-NUM-INT-TEXT-X(WS-ID-START:WS-INT-LEN)               
046200     END-IF.                                                            
046300     MOVE ALL '0' TO WS-NUM-FRAC-TEXT-X.                                
046400     IF WS-FRAC-LEN > 4                                                 
046500         MOVE 4 TO WS-FRAC-LEN                                          
046600     END-IF.                                                            
046700     IF WS-FRAC-LEN > 0                                                 
046800         MOVE WS-NUMBER-BUF(WS-DOT-POS + 1 : WS-FRAC-LEN)               
046900             TO WS-NUM-FRAC-TEXT-X(1:WS-FRAC-LEN)                       
047000     END-IF.                                                            
047100     COMPUTE WS-PARSED-VALUE =                                          
047200         WS-NUM-INT-TEXT + (WS-NUM-FRAC-TEXT / 10000).                  
047300 P212000-EXIT.                                                          
047400     EXIT.                                                              
047500*----------------------------------------------------------------*      
047600* 220000/222000/223000 - BEFORE PUSHING A NEW OPERATOR, POP AND   *     
047700* APPLY ANY STACKED OPERATOR OF EQUAL OR HIGHER PRECEDENCE SO     *     
047800* THAT + - * / EVALUATE LEFT TO RIGHT IN THE USUAL ORDER.         *     
047900*----------------------------------------------------------------*      
048000 P220000-APPLY-PENDING.                                                 
048100     MOVE 'N' TO WS-POP-DONE.                                           
048200     PERFORM P221000-POP-APPLY-LOOP THRU P221000-EXIT                   
048300         UNTIL WS-POP-DONE = 'Y'.                                       
048400 P220000-EXIT.                                                          
048500     EXIT.                                                              
048600 P221000-POP-APPLY-LOOP.                                                
048700     IF WS-OPR-TOP = 0 OR WS-OPR-ENTRY(WS-OPR-TOP) = '('                
048800         MOVE 'Y' TO WS-POP-DONE                                        
048900     ELSE                                                               
049000         PERFORM P223000-CALC-STACK-PREC THRU P223000-EXIT              
049100         IF WS-STACK-PREC < WS-CURR-PREC                                
049200             MOVE 'Y' TO WS-POP-DONE                                    
049300         ELSE                                                           
049400             PERFORM P250000-APPLY-OPERATOR THRU P250000-EXIT           
049500         END-IF                                                         
049600     END-IF.                                                            
049700 P221000-EXIT.                                                          
049800     EXIT.                                                              
049900 P222000-CALC-CURR-PREC.                                                
050000     EVALUATE WS-CURR-CHAR                                              
050100         WHEN '+' WHEN '-'                                              
050200             MOVE 1 TO WS-CURR-PREC                                     
050300         WHEN '*' WHEN '/'                                              
050400             MOVE 2 TO WS-CURR-PREC                                     
050500         WHEN OTHER                                                     
050600             MOVE 0 TO WS-CURR-PREC                                     
050700     END-EVALUATE.                                                      
050800 P222000-EXIT.                                                          
050900     EXIT.                                                              
051000 P223000-CALC-STACK-PREC.                                               
051100     EVALUATE WS-OPR-ENTRY(WS-OPR-TOP)                                  
051200         WHEN '+' WHEN '-'                                              
051300             MOVE 1 TO WS-STACK-PREC                                    
051400         WHEN '*' WHEN '/'                                              
051500             MOVE 2 TO WS-STACK-PREC                                    
051600         WHEN OTHER                                                     
051700             MOVE 0 TO WS-STACK-PREC                                    
051800     END-EVALUATE.                                                      
051900 P223000-EXIT.                                                          
052000     EXIT.                                                              
052100*----------------------------------------------------------------*      
052200* 230000/231000 - CLOSE PAREN: POP AND APPLY EVERY OPERATOR BACK  *     
052300* TO THE MATCHING OPEN PAREN, THEN DISCARD THE OPEN PAREN.        *     
052400*----------------------------------------------------------------*      
052500 P230000-CLOSE-PAREN.                                                   
052600     MOVE 'N' TO WS-RPAREN-DONE.                                        
052700     PERFORM P231000-POP-TO-LPAREN THRU P231000-EXIT                    
052800         UNTIL WS-RPAREN-DONE = 'Y'.                                    
052900 P230000-EXIT.                                                          
053000     EXIT.                                                              
053100 P231000-POP-TO-LPAREN.                                                 
053200     IF WS-OPR-TOP > 0 AND WS-OPR-ENTRY(WS-OPR-TOP) = '('               
053300         SUBTRACT 1 FROM WS-OPR-TOP                                     
053400         MOVE 'Y' TO WS-RPAREN-DONE                                     
053500     ELSE                                                               
053600         PERFORM P250000-APPLY-OPERATOR THRU P250000-EXIT               
053700     END-IF.                                                            
053800 P231000-EXIT.                                                          
053900     EXIT.                                                              
054000*----------------------------------------------------------------*      
054100* 240000/241000 - AFTER THE LAST TOKEN, DRAIN WHATEVER OPERATORS  *     
054200* REMAIN ON THE STACK.                                            *     
054300*----------------------------------------------------------------*      
054400 P240000-DRAIN-OPERATORS.                                               
054500     MOVE 'N' TO WS-DRAIN-DONE.                                         
054600     PERFORM P241000-DRAIN-LOOP THRU P241000-EXIT                       
054700         UNTIL WS-DRAIN-DONE = 'Y'.                                     
054800 P240000-EXIT.                                                          
054900     EXIT.                                                              
055000 P241000-DRAIN-LOOP.                                                    
055100     IF WS-OPR-TOP = 0                                                  
055200         MOVE 'Y' TO WS-DRAIN-DONE                                      
055300     ELSE                                                               
055400         PERFORM P250000-APPLY-OPERATOR THRU P250000-EXIT               
055500     END-IF.                                                            
055600 P241000-EXIT.                                                          
055700     EXIT.                                                              
055800*----------------------------------------------------------------*      
055900* 250000 - POP ONE OPERATOR AND ITS TWO OPERANDS, APPLY IT, AND   *     
056000* PUSH THE RESULT BACK ON THE OPERAND STACK.  DIVISION ROUNDS TO  *     
056100* 4 DECIMALS HERE, NOT JUST AT THE END OF THE WHOLE EXPRESSION.   *     
056200*----------------------------------------------------------------*      
056300 P250000-APPLY-OPERATOR.                                                
056400     MOVE WS-OPR-ENTRY(WS-OPR-TOP) TO WS-POP-OPERATOR.                  
056500     SUBTRACT 1 FROM WS-OPR-TOP.                                        
056600     MOVE WS-OPD-ENTRY(WS-OPD-TOP) TO WS-OPERAND-B.                     
056700     SUBTRACT 1 FROM WS-OPD-TOP.                                        
056800     MOVE WS-OPD-ENTRY(WS-OPD-TOP) TO WS-OPERAND-A.                     
056900     SUBTRACT 1 FROM WS-OPD-TOP.                                        
057000     EVALUATE WS-POP-OPERATOR                                           
057100         WHEN '+'                                                       
057200             COMPUTE WS-OPERAND-R = WS-OPERAND-A + WS-OPERAND-B         
057300         WHEN '-'                                                       
057400             COMPUTE WS-OPERAND-R = WS-OPERAND-A - WS-OPERAND-B         
057500         WHEN '*'                                                       
057600            COMPUTE WS-OPERAND-R = WS-OPERAND-A * WS-OPERAND-B          T09226  
057700         WHEN '/'                                                       
057800             IF WS-OPERAND-B = 0                                        
057900                 MOVE 0 TO WS-OPERAND-R                                 
058000                 MOVE 8 TO COMM-RETURN-CODE                             
058100             ELSE                                                       
058200                 COMPUTE WS-OPERAND-R ROUNDED =                         
058300                     WS-OPERAND-A / WS-OPERAND-B                        
058400             END-IF                                                     
058500     END-EVALUATE.                                                      
058600     ADD 1 TO WS-OPD-TOP.                                               
058700     MOVE WS-OPERAND-R TO WS-OPD-ENTRY(WS-OPD-TOP).                     
058800 P250000-EXIT.                                                          
058900     EXIT.                                                              
