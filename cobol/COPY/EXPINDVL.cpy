000100******************************************************************
000200* EXPINDVL                                                      *
000300*   RECORD LAYOUT FOR THE INDICATOR-VALUES OUTPUT FILE.  ONE    *
000400*   ROW PER INDICATOR-DEF RECORD READ, WRITTEN IN THE SAME      *
000500*   ORDER AS THE INPUT.  FIXED 84-BYTE LINE-SEQUENTIAL RECORD - *
000600*   NO SLACK BYTES, SO NO FILLER IS CARRIED IN THIS ONE.        *
001200******************************************************************
001300 01  IV-RECORD.
001400     05  IV-IND-ID               PIC X(11).
001500     05  IV-NUMERATOR-VALUE      PIC S9(13)V9(4)
001600                                 SIGN IS LEADING SEPARATE CHARACTER.
001700     05  IV-DENOMINATOR-VALUE    PIC S9(13)V9(4)
001800                                 SIGN IS LEADING SEPARATE CHARACTER.
001900     05  IV-MULTIPLIER           PIC S9(9).
002000     05  IV-DIVISOR              PIC S9(9).
002100     05  IV-VALUE                PIC S9(13)V9(4)
002200                                 SIGN IS LEADING SEPARATE CHARACTER.
002300     05  IV-STATUS               PIC X(01).                       T89220  
002400         88  IV-STATUS-COMPUTED          VALUE 'C'.               T89220  
002500         88  IV-STATUS-SKIPPED           VALUE 'S'.               T89220  
002600         88  IV-STATUS-ZERO-DENOM        VALUE 'Z'.               T89220  
002700******************************************************************
002800* END OF COPYBOOK EXPINDVL                                       *
002900******************************************************************
