000100******************************************************************
000200* EXPINDEF                                                      *
000300*   RECORD LAYOUT FOR THE INDICATOR-DEFS FILE.  ONE ROW PER     *
000400*   INDICATOR TO BE COMPUTED FOR THE PERIOD, READ IN IND-ID     *
000500*   SEQUENCE AS GIVEN ON THE FILE - NO SORT STEP IS PERFORMED.  *
000600*   FIXED 48-BYTE LINE-SEQUENTIAL RECORD - NO SLACK BYTES, SO   *
000700*   NO FILLER IS CARRIED IN THIS ONE.                           *
001200******************************************************************
001300 01  IND-RECORD.
001400     05  IND-ID                  PIC X(11).
001500     05  IND-NUMERATOR-ID        PIC X(11).
001600     05  IND-DENOMINATOR-ID      PIC X(11).
001700     05  IND-FACTOR              PIC S9(9).
001800     05  IND-ANNUALIZED          PIC X(01).
001900         88  IND-IS-ANNUALIZED           VALUE 'Y'.
002000         88  IND-NOT-ANNUALIZED          VALUE 'N'.
002100     05  IND-DAYS-IN-PERIOD      PIC S9(5).
002200******************************************************************
002300* END OF COPYBOOK EXPINDEF                                       *
002400******************************************************************
