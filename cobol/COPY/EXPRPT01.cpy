000100******************************************************************
000200* EXPRPT01                                                      *
000300*   PRINT-LINE LAYOUT FOR THE RUN-SUMMARY-REPORT.  ONE TITLE    *
000400*   LINE FOLLOWED BY FOUR LABEL/TOTAL LINES - INDICATORS READ,  *
000500*   COMPUTED, SKIPPED (MISSING VALUES), ZERO DENOMINATOR.       *
000600*   NO INTERMEDIATE CONTROL BREAKS - ONE FLAT PASS, ONE TOTAL   *
000700*   LINE PER ACCUMULATOR.                                      *
001200******************************************************************
001300 01  RPT-PRINT-LINE.
001400     05  RPT-LINE                PIC X(132).
001500 01  RPT-TITLE-LINE.
001600     05  RPT-TITLE-TEXT          PIC X(44)
001700             VALUE 'INDICATOR EXPRESSION EVALUATION RUN SUMMARY'.
001750     05  FILLER                  PIC X(10)   VALUE SPACES.       T09226
001760     05  RPT-RUN-DATE-LABEL      PIC X(10)   VALUE 'RUN DATE: '. T09226
001770     05  RPT-RUN-DATE            PIC X(10).                     T09226
001780     05  FILLER                  PIC X(58).                     T09226
001900 01  RPT-DETAIL-LINE.
002000     05  RPT-LABEL               PIC X(30).
002100     05  FILLER                  PIC X(02)   VALUE SPACES.
002200     05  RPT-TOTAL               PIC ZZZ,ZZ9.
002300     05  FILLER                  PIC X(93).
002400 01  RPT-LABEL-TABLE.
002500     05  FILLER  PIC X(30) VALUE 'INDICATORS READ . . . . . . . '.
002600     05  FILLER  PIC X(30) VALUE 'COMPUTED . . . . . . . . . . .'.
002700     05  FILLER  PIC X(30) VALUE 'SKIPPED (MISSING VALUES) . . .'.
002800     05  FILLER  PIC X(30) VALUE 'ZERO DENOMINATOR . . . . . . .'.
002900 01  RPT-LABELS REDEFINES RPT-LABEL-TABLE.
003000     05  RPT-LABEL-ENTRY PIC X(30) OCCURS 4 TIMES
003100                         INDEXED BY RPT-LABEL-NDX.
003200******************************************************************
003300* END OF COPYBOOK EXPRPT01                                       *
003400******************************************************************
