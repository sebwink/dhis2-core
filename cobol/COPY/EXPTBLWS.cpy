000100******************************************************************
000200* EXPTBLWS                                                      *
000300*   IN-MEMORY LOOKUP TABLES FOR THE EXPRESSION-EVALUATION       *
000400*   BATCH.  OPERAND-VALUES, CONSTANT-VALUES, ORGUNITGROUP-      *
000500*   COUNTS AND EXPRESSION-DEFS ARE EACH UNKEYED ON THEIR OWN    *
000600*   FILE, SO EACH IS LOADED ONCE AT START OF RUN INTO AN        *
000700*   ASCENDING OCCURS TABLE AND RESOLVED BY SEARCH ALL.  PATTERN *
000800*   LIFTED FROM THE OLD PROGRAM-RULES LOOKUP TABLE (RULEWS1) -  *
000900*   SAME IDEA, DIFFERENT DATA.                                 *
001600******************************************************************
001700 01  WT-OPERAND-TABLE.
001800     05  WT-OPT-MAX-NDX          PIC S9(4) COMP VALUE +0.
001900     05  WT-OPT-ENTRY OCCURS 5000 TIMES                           T89557  
002000                      ASCENDING KEY IS WT-OPT-ITEM-ID
002100                      INDEXED BY WT-OPT-NDX.
002200         10  WT-OPT-ITEM-ID          PIC X(11).
002300         10  WT-OPT-ITEM-VALUE       PIC S9(13)V9(4) COMP-3.
002400         10  WT-OPT-VALUE-PRESENT    PIC X(01).
002500             88  WT-OPT-PRESENT              VALUE 'Y'.
002600             88  WT-OPT-MISSING              VALUE 'N'.
002700         10  FILLER                  PIC X(04).
002800******************************************************************
002900 01  WT-CONSTANT-TABLE.
003000     05  WT-CNT-MAX-NDX          PIC S9(4) COMP VALUE +0.
003100     05  WT-CNT-ENTRY OCCURS 2000 TIMES
003200                      ASCENDING KEY IS WT-CNT-CONST-ID
003300                      INDEXED BY WT-CNT-NDX.
003400         10  WT-CNT-CONST-ID         PIC X(11).
003500         10  WT-CNT-CONST-VALUE      PIC S9(13)V9(4) COMP-3.
003600         10  FILLER                  PIC X(04).
003700******************************************************************
003800 01  WT-OUG-TABLE.
003900     05  WT-OGT-MAX-NDX          PIC S9(4) COMP VALUE +0.
004000     05  WT-OGT-ENTRY OCCURS 2000 TIMES
004100                      ASCENDING KEY IS WT-OGT-OUG-ID
004200                      INDEXED BY WT-OGT-NDX.
004300         10  WT-OGT-OUG-ID           PIC X(11).
004400         10  WT-OGT-OUG-COUNT        PIC S9(9) COMP.
004500         10  FILLER                  PIC X(04).
004600******************************************************************
004700 01  WT-EXPRESSION-TABLE.
004800     05  WT-EXT-MAX-NDX          PIC S9(4) COMP VALUE +0.
004900     05  WT-EXT-ENTRY OCCURS 3000 TIMES
005000                      ASCENDING KEY IS WT-EXT-EXPR-ID
005100                      INDEXED BY WT-EXT-NDX.
005200         10  WT-EXT-EXPR-ID          PIC X(11).
005300         10  WT-EXT-EXPR-TEXT        PIC X(500).
005400         10  WT-EXT-MISSING-STRATEGY PIC X(01).
005500         10  WT-EXT-DAYS-IN-PERIOD   PIC S9(5) COMP-3.
005600         10  FILLER                  PIC X(04).
005700******************************************************************
005800* END OF COPYBOOK EXPTBLWS                                       *
005900******************************************************************
