000100******************************************************************
000200* EXPWRK01                                                      *
000300*   COMMON WORKING STORAGE FOR EXPEVAL1 - FILE STATUS BYTES,    *
000400*   EOF SWITCHES, RUN-TOTAL ACCUMULATORS AND THE STAGING        *
000500*   FIELDS USED TO BUILD EACH INDICATOR-VALUE OUTPUT RECORD.    *
001200******************************************************************
001300 01  WS-FILE-STATUS-AREA.
001400     05  FS-OPRNDVL              PIC X(02) VALUE '00'.
001500     05  FS-CONSTVL              PIC X(02) VALUE '00'.
001600     05  FS-OUGCNTS              PIC X(02) VALUE '00'.
001700     05  FS-EXPRDEF              PIC X(02) VALUE '00'.
001800     05  FS-INDDEFS              PIC X(02) VALUE '00'.
001900     05  FS-INDVALS              PIC X(02) VALUE '00'.
002000     05  FS-SUMRPT               PIC X(02) VALUE '00'.
002100******************************************************************
002200 01  WS-EOF-SWITCHES.
002300     05  WS-EOF-OPRNDVL          PIC X(01) VALUE 'N'.
002400         88  EOF-OPRNDVL                 VALUE 'Y'.
002500     05  WS-EOF-CONSTVL          PIC X(01) VALUE 'N'.
002600         88  EOF-CONSTVL                 VALUE 'Y'.
002700     05  WS-EOF-OUGCNTS          PIC X(01) VALUE 'N'.
002800         88  EOF-OUGCNTS                 VALUE 'Y'.
002900     05  WS-EOF-EXPRDEF          PIC X(01) VALUE 'N'.
003000         88  EOF-EXPRDEF                 VALUE 'Y'.
003100     05  WS-EOF-INDDEFS          PIC X(01) VALUE 'N'.
003200         88  EOF-INDDEFS                 VALUE 'Y'.
003300******************************************************************
003700 01  WS-RUN-TOTALS               COMP.
003800     05  WS-INDICATOR-COUNT      PIC S9(7)   VALUE +0.
003900     05  WS-COMPUTED-COUNT       PIC S9(7)   VALUE +0.
004000     05  WS-SKIPPED-COUNT        PIC S9(7)   VALUE +0.
004100     05  WS-ZERO-DENOM-COUNT     PIC S9(7)   VALUE +0.
004200 01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS.
004300     05  FILLER                  PIC X(08).
004400     05  WS-COMPUTED-COUNT-X     PIC X(04).
004500     05  FILLER                  PIC X(08).
004600******************************************************************
004700 01  WS-INDICATOR-WORK-AREA.
004800     05  WS-WK-NUMERATOR-ID      PIC X(11).
004900     05  WS-WK-DENOMINATOR-ID    PIC X(11).
005000     05  WS-WK-NUMERATOR-VALUE   PIC S9(13)V9(4) COMP-3 VALUE +0.
005100     05  WS-WK-DENOMINATOR-VALUE PIC S9(13)V9(4) COMP-3 VALUE +0.
005200     05  WS-WK-NUMERATOR-SKIP    PIC X(01) VALUE 'N'.
005300         88  WK-NUMERATOR-SKIPPED        VALUE 'Y'.
005400     05  WS-WK-DENOMINATOR-SKIP  PIC X(01) VALUE 'N'.
005500         88  WK-DENOMINATOR-SKIPPED      VALUE 'Y'.
005600     05  WS-WK-MULTIPLIER        PIC S9(9) COMP VALUE +0.
005700     05  WS-WK-DIVISOR           PIC S9(9) COMP VALUE +0.
005800     05  WS-WK-FINAL-VALUE       PIC S9(13)V9(4) COMP-3 VALUE +0.
006000 01  WS-IND-FACTOR-GROUP.
006100     05  WS-WK-FACTOR            PIC S9(9) COMP VALUE +0.
006200     05  WS-WK-FACTOR-X REDEFINES WS-WK-FACTOR PIC X(04).
006300******************************************************************
006400 01  WS-RUN-DATE.                                                 T89710  
006500     05  WS-RUN-YYYY             PIC 9(04).                       T89710  
006600     05  WS-RUN-MM               PIC 9(02).                       T89710  
006700     05  WS-RUN-DD               PIC 9(02).                       T89710  
006800 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                         T89710  
006900     05  WS-RUN-DATE-CHARS       PIC X(08).                       T89710  
007000******************************************************************
007100* END OF COPYBOOK EXPWRK01                                       *
007200******************************************************************
