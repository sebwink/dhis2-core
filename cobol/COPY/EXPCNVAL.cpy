000100******************************************************************
000200* EXPCNVAL                                                      *
000300*   RECORD LAYOUT FOR THE CONSTANT-VALUES FILE.  ONE ROW PER    *
000400*   NAMED CONSTANT SUBSTITUTABLE INTO A FORMULA VIA THE         *
000500*   C{CONST-ID} FORM.  FIXED 29-BYTE LINE-SEQUENTIAL RECORD -   *
000600*   NO SLACK BYTES, SO NO FILLER IS CARRIED IN THIS ONE.        *
001100******************************************************************
001200 01  CNV-RECORD.
001300     05  CNV-CONST-ID            PIC X(11).
001400     05  CNV-CONST-VALUE         PIC S9(13)V9(4)
001500                                 SIGN IS LEADING SEPARATE CHARACTER.
001600******************************************************************
001700* END OF COPYBOOK EXPCNVAL                                       *
001800******************************************************************
