000100******************************************************************
000200* EXPEXDEF                                                      *
000300*   RECORD LAYOUT FOR THE EXPRESSION-DEFS FILE.  ONE ROW PER    *
000400*   NUMERATOR OR DENOMINATOR FORMULA.  EXPR-TEXT CARRIES        *
000500*   DECIMAL LITERALS AND PLACEHOLDERS ( #{..} C{..} OUG{..}     *
000600*   [DAYS] ) COMBINED WITH + - * / ( ).  FIXED 517-BYTE         *
000700*   LINE-SEQUENTIAL RECORD - NO SLACK BYTES, SO NO FILLER IS    *
000800*   CARRIED IN THIS ONE.                                       *
001500******************************************************************
001600 01  EXD-RECORD.
001700     05  EXD-EXPR-ID             PIC X(11).
001800     05  EXD-EXPR-TEXT           PIC X(500).
001900     05  EXD-MISSING-STRATEGY    PIC X(01).                       T89944  
002000         88  EXD-SKIP-IF-ANY-MISSING     VALUE 'A'.
002100         88  EXD-SKIP-IF-ALL-MISSING     VALUE 'L'.
002200         88  EXD-NEVER-SKIP              VALUE 'N'.
002300     05  EXD-DAYS-IN-PERIOD      PIC S9(5).                       T89944  
002400******************************************************************
002500* END OF COPYBOOK EXPEXDEF                                       *
002600******************************************************************
