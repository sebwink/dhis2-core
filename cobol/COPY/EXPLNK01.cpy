000100******************************************************************
000200* EXPLNK01                                                      * 
000300*   CALL INTERFACE BETWEEN EXPEVAL1 (BATCH DRIVER) AND EXPFML1  * 
000400*   (FORMULA EVALUATOR).  CALLER LOADS THE REQUEST FIELDS AND   * 
000500*   CALLS EXPFML1 USING COMM-EVAL-PARMS; EXPFML1 RETURNS THE    * 
000600*   EVALUATED VALUE OR SETS COMM-SKIPPED-SWITCH WHEN THE        * 
000700*   MISSING-VALUE STRATEGY SAYS TO ABANDON THE FORMULA.         * 
001500******************************************************************
001600 01  COMM-EVAL-PARMS.                                             
001700     05  COMM-EXPR-TEXT            PIC X(500).                    
001800     05  COMM-EXPR-TEXT-TABLE REDEFINES COMM-EXPR-TEXT.           T89410  
001900         10  COMM-EXPR-TEXT-CHAR   PIC X(01) OCCURS 500 TIMES     T89410  
002000                                 INDEXED BY COMM-CHAR-NDX.        T89410  
002100     05  COMM-MISSING-STRATEGY     PIC X(01).                     
002200         88  COMM-SKIP-IF-ANY-MISSING    VALUE 'A'.               
002300         88  COMM-SKIP-IF-ALL-MISSING    VALUE 'L'.               
002400         88  COMM-NEVER-SKIP             VALUE 'N'.               
002500     05  COMM-DAYS-IN-PERIOD       PIC S9(5) COMP-3.              
002600     05  COMM-RESULT-VALUE         PIC S9(13)V9(4) COMP-3.        
002700     05  COMM-SKIPPED-SWITCH       PIC X(01).                     
002800         88  COMM-WAS-SKIPPED            VALUE 'Y'.               
002900         88  COMM-WAS-NOT-SKIPPED        VALUE 'N'.               
003000     05  COMM-RETURN-CODE          PIC S9(4) COMP.                T89902  
003100         88  COMM-EVAL-OK                VALUE +0.                T89902  
003200         88  COMM-EVAL-BAD-EXPRESSION    VALUE +8.                T89902  
003300     05  FILLER                    PIC X(04).                     
003400******************************************************************
003500* END OF COPYBOOK EXPLNK01                                       *
003600******************************************************************
