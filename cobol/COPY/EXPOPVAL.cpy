000100******************************************************************
000200* EXPOPVAL                                                      *
000300*   RECORD LAYOUT FOR THE OPERAND-VALUES FILE.  ONE ROW PER     *
000400*   DIMENSIONAL DATA ITEM THAT CAN BE SUBSTITUTED INTO A        *
000500*   NUMERATOR/DENOMINATOR FORMULA VIA THE  #{ITEM-ID}  FORM.    *
000600*   FIXED 30-BYTE LINE-SEQUENTIAL RECORD - NO SLACK BYTES, SO   *
000700*   NO FILLER IS CARRIED IN THIS ONE (SEE EXPTBLWS FOR THE      *
000800*   IN-MEMORY TABLE FORM OF THIS RECORD, WHICH DOES PAD).       *
001300******************************************************************
001400 01  OPV-RECORD.
001500     05  OPV-ITEM-ID             PIC X(11).
001600     05  OPV-ITEM-VALUE          PIC S9(13)V9(4)
001700                                 SIGN IS LEADING SEPARATE CHARACTER.
001800     05  OPV-VALUE-PRESENT       PIC X(01).
001900         88  OPV-VALUE-IS-PRESENT        VALUE 'Y'.
002000         88  OPV-VALUE-IS-MISSING        VALUE 'N'.
002100******************************************************************
002200* END OF COPYBOOK EXPOPVAL                                       *
002300******************************************************************
