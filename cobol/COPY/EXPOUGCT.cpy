000100******************************************************************
000200* EXPOUGCT                                                      *
000300*   RECORD LAYOUT FOR THE ORGUNITGROUP-COUNTS FILE.  ONE ROW    *
000400*   PER ORG-UNIT-GROUP, GIVING THE MEMBER COUNT SUBSTITUTABLE   *
000500*   INTO A FORMULA VIA THE  OUG{OUG-ID}  FORM.  FIXED 20-BYTE   *
000600*   LINE-SEQUENTIAL RECORD - NO SLACK BYTES, SO NO FILLER IS    *
000700*   CARRIED IN THIS ONE.                                       *
001200******************************************************************
001300 01  OUG-RECORD.
001400     05  OUG-ID                  PIC X(11).
001500     05  OUG-COUNT               PIC S9(9).
001600******************************************************************
001700* END OF COPYBOOK EXPOUGCT                                       *
001800******************************************************************
